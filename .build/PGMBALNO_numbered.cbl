000100******************************************************************
000200*    PROGRAMA : PGMBALNO                                        *
000300*    SISTEMA  : CONTEO DE VOTOS POR CONTIENDA (RANKED CHOICE)   *
000400*    OBJETIVO : LEER EL ARCHIVO DE BOLETAS CRUDO, VALIDAR CADA  *
000500*                LINEA Y GRABAR EL ARCHIVO DE BOLETAS           *
000600*                NORMALIZADO (AGRUPADO Y CLASIFICADO).          *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. PGMBALNO.
001000 AUTHOR. RICARDO HERRERA GOMEZ.
001100 INSTALLATION. DIRECCION DE INFORMATICA - OFICINA DE CONTIENDAS.
001200 DATE-WRITTEN. 02/11/1991.
001300 DATE-COMPILED.
001400 SECURITY.  USO INTERNO - DIRECCION DE INFORMATICA.
001500
001600******************************************************************
001700*    HISTORIAL DE MANTENIMIENTO                                 *
001800*    ---------------------------------------------------------- *
001900*    FECHA       AUTOR  TICKET    DESCRIPCION                   *
002000*    ----------  -----  --------  ----------------------------- *
002100*    02/11/1991  RHG    TK-0001   VERSION ORIGINAL: LECTURA Y   * TK-0001
002200*                                 VALIDACION DE LA BOLETA CRUDA.*
002300*    02/18/1991  RHG    TK-0004   SE AGREGA LA TABLA INTERNA    * TK-0004
002400*                                 PARA ACUMULAR BOLETAS IGUALES.*
002500*    03/02/1991  RHG    TK-0009   CLASIFICACION (BUBBLE SORT)   * TK-0009
002600*                                 DE LA TABLA POR SECUENCIA DE  *
002700*                                 PREFERENCIAS ANTES DE GRABAR. *
002800*    03/14/1991  CMV    TK-0013   SE AGREGA EL CORTE DE CLAVE   * TK-0013
002900*                                 EN BLANCO (VOTO EN BLANCO)    *
003000*                                 AL INICIO DEL ORDEN.          *
003100*    07/22/1992  CMV    TK-0058   AMPLIADO EL TOPE DE LA TABLA  * TK-0058
003200*                                 DE 300 A 2000 BOLETAS UNICAS  *
003300*                                 (CONTIENDA MUNICIPAL 1992).   *
003400*    11/09/1993  JLP    TK-0091   VALIDACION DE TOKEN NO        * TK-0091
003500*                                 NUMERICO: EL PROCESO ABORTA   *
003600*                                 CON RETURN-CODE 9999.         *
003700*    01/05/1995  JLP    TK-0130   CORREGIDO EL ARMADO DE LA     * TK-0130
003800*                                 LINEA DE SALIDA: NO DEBE      *
003900*                                 QUEDAR UN BLANCO FINAL.       *
004000*    06/30/1996  DFR    TK-0177   SE DOCUMENTA EL LARGO MAXIMO  * TK-0177
004100*                                 DE LINEA DE ENTRADA (80).     *
004200*    02/02/1999  DFR    TK-0240   REVISION Y2K: LAS FECHAS DE   * TK-0240
004300*                                 PROCESO SE TOMAN DEL RELOJ    *
004400*                                 DEL SISTEMA (WS-FECHA-AAAA A  *
004500*                                 4 DIGITOS); NO AFECTA A ESTE  *
004600*                                 PROGRAMA, QUE NO USA FECHAS   *
004700*                                 DE NEGOCIO, SOLO SE DEJA      *
004800*                                 CONSTANCIA DE LA REVISION.    *
004900*    04/11/2001  SQR    TK-0305   SE AGREGA EL MENSAJE DE       * TK-0305
005000*                                 DESBORDE DE TABLA (WS-TAB-MAX)*
005100*                                 COMO ERROR FATAL, NO SILENCIO.*
005200*    09/17/2003  SQR    TK-0360   LIMPIEZA DE COMENTARIOS Y     * TK-0360
005300*                                 AJUSTE DE LA BANDA DE         *
005400*                                 IDENTIFICACION DE CAMBIOS.    *
005500******************************************************************
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT ARCH-BALOTAS  ASSIGN DDBALOT
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-BALOTAS.
007000
007100     SELECT ARCH-BALNORM  ASSIGN DDBALNOR
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-BALNORM.
007400
007500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  ARCH-BALOTAS
008000     LABEL RECORDS ARE STANDARD.
008100 01  REG-BALOTA-CRUDA.
008200     03  REG-BALOTA-CRUDA-TXT    PIC X(80).
008300     03  FILLER                  PIC X(01).
008400
008500 FD  ARCH-BALNORM
008600     LABEL RECORDS ARE STANDARD.
008700 01  REG-BALOTA-NORMAL.
008800     03  REG-BALOTA-NORMAL-TXT   PIC X(80).
008900     03  FILLER                  PIC X(01).
009000
009100 WORKING-STORAGE SECTION.
009200*=======================*
009300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009400
009500*----------- ARCHIVOS -------------------------------------------
009600 77  FS-BALOTAS               PIC XX     VALUE SPACES.
009700     88  FS-BALOTAS-OK                   VALUE '00'.
009800     88  FS-BALOTAS-FIN                  VALUE '10'.
009900
010000 77  FS-BALNORM               PIC XX     VALUE SPACES.
010100     88  FS-BALNORM-OK                   VALUE '00'.
010200
010300 77  WS-STATUS-FIN            PIC X      VALUE 'N'.
010400     88  WS-FIN-LECTURA                  VALUE 'S'.
010500     88  WS-NO-FIN-LECTURA                VALUE 'N'.
010600
010700*----------- CONTADORES (COMP POR SER PURO CONTROL) -------------
010800 77  WS-CANT-LEIDAS           PIC 9(07)  COMP VALUE ZEROS.
010900 77  WS-CANT-UNICAS           PIC 9(07)  COMP VALUE ZEROS.
011000 77  WS-IND-TAB               PIC 9(07)  COMP VALUE ZEROS.
011100 77  WS-IND-BUSCA             PIC 9(07)  COMP VALUE ZEROS.
011200 77  WS-IND-ORD-I             PIC 9(07)  COMP VALUE ZEROS.
011300 77  WS-IND-ORD-J             PIC 9(07)  COMP VALUE ZEROS.
011400 77  WS-IND-PREF              PIC 9(02)  COMP VALUE ZEROS.
011500 77  WS-TAB-MAX               PIC 9(07)  COMP VALUE 2000.
011600 77  WS-ENCONTRADA            PIC X      VALUE 'N'.
011700     88  WS-CLAVE-ENCONTRADA              VALUE 'S'.
011800     88  WS-CLAVE-NO-ENCONTRADA            VALUE 'N'.
011900
012000*----------- LINEA CRUDA Y SU DESGLOSE EN TOKENS -----------------
012100 77  WS-LINEA-BALOTA          PIC X(80)  VALUE SPACES.
012200 77  WS-LINEA-PTR             PIC 9(03)  COMP VALUE ZEROS.
012300 77  WS-TOKEN-ACTUAL          PIC X(10)  VALUE SPACES.
012400 77  WS-TOKEN-LARGO           PIC 9(02)  COMP VALUE ZEROS.
012500 77  WS-CANT-TOKENS           PIC 9(02)  COMP VALUE ZEROS.
012600 77  WS-LINEA-VACIA           PIC X      VALUE 'N'.
012700
012800*----------- VISTA DE DIAGNOSTICO DE LA LINEA EN ERROR -----------
012900 01  WS-LINEA-DIAG  REDEFINES WS-LINEA-BALOTA.
013000     03  WS-LINEA-PREVIA      PIC X(30).
013100     03  FILLER               PIC X(50).
013200
013300*----------- BOLETA DESGLOSADA (COPY COMPARTIDO CON PGMBALTB) ----
013400     COPY CPBALOTA.
013500
013600*----------- TABLA INTERNA DE BOLETAS UNICAS ---------------------
013700 01  WS-TABLA-BALOTAS.
013800     03  WS-TAB-ENTRADA OCCURS 2000 TIMES
013900                         INDEXED BY WS-IDX-TABLA.
014000         05  WS-TAB-PESO          PIC 9(07)  COMP.
014100         05  WS-TAB-CANT-PREF     PIC 9(02)  COMP.
014200         05  WS-TAB-CHOICE OCCURS 10 TIMES
014300                              PIC 9(03).
014400         05  WS-TAB-CLAVE REDEFINES WS-TAB-CHOICE
014500                              PIC 9(30).
014600     03  FILLER                   PIC X(10)  VALUE SPACES.
014700
014800*----------- AREA DE TRABAJO PARA CLASIFICAR LA TABLA -------------
014900 01  WS-TAB-TEMP.
015000     03  WS-TMP-PESO              PIC 9(07)  COMP.
015100     03  WS-TMP-CANT-PREF         PIC 9(02)  COMP.
015200     03  WS-TMP-CHOICE OCCURS 10 TIMES
015300                              PIC 9(03).
015400     03  WS-TMP-CLAVE REDEFINES WS-TMP-CHOICE
015500                              PIC 9(30).
015600     03  FILLER                   PIC X(10)  VALUE SPACES.
015700
015800*----------- EDICION DE NUMEROS PARA LA LINEA DE SALIDA -----------
015900 77  WS-EDIT-NUM               PIC Z(8)9.
016000 77  WS-EDIT-NUM-X REDEFINES WS-EDIT-NUM
016100                              PIC X(09).
016200 77  WS-EDIT-PTR               PIC 9(02)  COMP VALUE ZEROS.
016300 77  WS-EDIT-LARGO             PIC 9(02)  COMP VALUE ZEROS.
016400 77  WS-LINEA-SALIDA           PIC X(80)  VALUE SPACES.
016500 77  WS-LINEA-SALIDA-PTR       PIC 9(03)  COMP VALUE ZEROS.
016600
016700*----------- MENSAJE DE ERROR FATAL --------------------------------
016800 77  WS-MENSAJE-ERROR          PIC X(40)  VALUE SPACES.
016900
017000*----------- CONVERSION DE UN TOKEN DE TEXTO A NUMERICO ------------
017100*    SE ARMA EL VALOR DIGITO A DIGITO POR REFERENCIA, ALINEADO A
017200*    LA DERECHA SOBRE UNA IMAGEN DE CEROS (NO SE USA NINGUNA
017300*    FUNCION INTRINSECA PARA LA CONVERSION).
017400 77  WS-NUM-HOLDER             PIC 9(07)  VALUE ZEROS.
017500 77  WS-NUM-HOLDER-X REDEFINES WS-NUM-HOLDER
017600                              PIC X(07).
017700 77  WS-NUM-DESDE              PIC 9(02)  COMP VALUE ZEROS.
017800
017900 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018000
018100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018200 PROCEDURE DIVISION.
018300
018400 MAIN-PROGRAM-I.
018500
018600     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
018700     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
018800                             UNTIL WS-FIN-LECTURA
018900     PERFORM 3000-FINAL-I     THRU 3000-FINAL-F.
019000
019100 MAIN-PROGRAM-F.  GOBACK.
019200
019300
019400*------------------------------------------------------------------
019500*    APERTURA DE ARCHIVOS Y LECTURA ADELANTADA DEL PRIMER REGISTRO
019600*------------------------------------------------------------------
019700 1000-INICIO-I.
019800
019900     SET WS-NO-FIN-LECTURA  TO TRUE
020000
020100     OPEN INPUT  ARCH-BALOTAS
020200     IF FS-BALOTAS IS NOT EQUAL '00' THEN
020300        DISPLAY '* ERROR EN OPEN DDBALOT = ' FS-BALOTAS
020400        MOVE 9999 TO RETURN-CODE
020500        SET  WS-FIN-LECTURA TO TRUE
020600     END-IF
020700
020800* LEER EL PRIMER REGISTRO FUERA DEL LOOP PRINCIPAL
020900     IF NOT WS-FIN-LECTURA
021000        PERFORM 2100-LEER-I THRU 2100-LEER-F
021100     END-IF
021200
021300     IF WS-FIN-LECTURA AND RETURN-CODE = ZEROS
021400        DISPLAY '* ARCHIVO DDBALOT VACIO EN INICIO'
021500     END-IF.
021600
021700 1000-INICIO-F.  EXIT.
021800
021900
022000*------------------------------------------------------------------
022100*    PROCESAR UNA LINEA DE BOLETA Y LEER LA SIGUIENTE
022200*------------------------------------------------------------------
022300 2000-PROCESO-I.
022400
022500     PERFORM 2020-PARSEAR-LINEA-I  THRU 2020-PARSEAR-LINEA-F
022600     IF NOT WS-FIN-LECTURA
022700        PERFORM 2040-ACUMULAR-TABLA-I THRU 2040-ACUMULAR-TABLA-F
022800        PERFORM 2100-LEER-I           THRU 2100-LEER-F
022900     END-IF.
023000
023100 2000-PROCESO-F.  EXIT.
023200
023300
023400*------------------------------------------------------------------
023500*    DESGLOSAR LA LINEA CRUDA EN PESO + HASTA 10 PREFERENCIAS
023600*    LOS BLANCOS DE SOBRA SE IGNORAN; CUALQUIER TOKEN NO
023700*    NUMERICO ES UN ERROR FATAL (TK-0091).
023800*------------------------------------------------------------------
023900 2020-PARSEAR-LINEA-I.
024000
024100     MOVE ZEROS            TO BAL-REGISTRO
024200     MOVE ZEROS            TO WS-CANT-TOKENS
024300     MOVE 1                 TO WS-LINEA-PTR
024400     MOVE 'N'               TO WS-LINEA-VACIA
024500
024600     PERFORM 2025-SIG-TOKEN-I THRU 2025-SIG-TOKEN-F
024700             UNTIL WS-LINEA-VACIA = 'S'
024800                OR WS-FIN-LECTURA
024900
025000     IF WS-CANT-TOKENS = ZEROS AND NOT WS-FIN-LECTURA
025100        MOVE 'LINEA SIN EL PESO DE LA BOLETA' TO WS-MENSAJE-ERROR
025200        PERFORM 2090-ERROR-FATAL-I THRU 2090-ERROR-FATAL-F
025300     END-IF.
025400
025500 2020-PARSEAR-LINEA-F.  EXIT.
025600
025700
025800*------------------------------------------------------------------
025900*    EXTRAER EL SIGUIENTE TOKEN SEPARADO POR BLANCOS
026000*------------------------------------------------------------------
026100 2025-SIG-TOKEN-I.
026200
026300     IF WS-LINEA-PTR > 80
026400        MOVE 'S' TO WS-LINEA-VACIA
026500     ELSE
026600        UNSTRING WS-LINEA-BALOTA DELIMITED BY ALL SPACES
026700                 INTO WS-TOKEN-ACTUAL
026800                 COUNT IN WS-TOKEN-LARGO
026900                 WITH POINTER WS-LINEA-PTR
027000        IF WS-TOKEN-LARGO = ZEROS
027100           MOVE 'S' TO WS-LINEA-VACIA
027200        ELSE
027300           PERFORM 2030-VALIDAR-TOKEN-I THRU 2030-VALIDAR-TOKEN-F
027400           IF NOT WS-FIN-LECTURA
027500              PERFORM 2035-CONVERTIR-TOKEN-I
027600                 THRU 2035-CONVERTIR-TOKEN-F
027700              ADD 1 TO WS-CANT-TOKENS
027800              IF WS-CANT-TOKENS = 1
027900                 MOVE WS-NUM-HOLDER TO BAL-PESO
028000              ELSE
028100                 IF WS-CANT-TOKENS > 11
028200                    MOVE 'MAS DE 10 PREFERENCIAS EN LA BOLETA'
028300                                       TO WS-MENSAJE-ERROR
028400                    PERFORM 2090-ERROR-FATAL-I
028500                       THRU 2090-ERROR-FATAL-F
028600                 ELSE
028700                    MOVE WS-NUM-HOLDER
028800                       TO BAL-CHOICE (WS-CANT-TOKENS - 1)
028900                    MOVE WS-CANT-TOKENS - 1 TO BAL-CANT-PREF
029000                 END-IF
029100              END-IF
029200           END-IF
029300        END-IF
029400     END-IF.
029500
029600 2025-SIG-TOKEN-F.  EXIT.
029700
029800
029900*------------------------------------------------------------------
030000*    CONVERTIR WS-TOKEN-ACTUAL (YA VALIDADO NUMERICO) A BINARIO,
030100*    ALINEANDO LOS DIGITOS A LA DERECHA SOBRE UNA IMAGEN DE CEROS.
030200*    SIN FUNCIONES INTRINSECAS: SE UBICA EL TOKEN POR REFERENCIA
030300*    EN LAS POSICIONES MAS A LA DERECHA DEL AREA DE 7 DIGITOS.
030400*------------------------------------------------------------------
030500 2035-CONVERTIR-TOKEN-I.
030600
030700     MOVE ZEROS TO WS-NUM-HOLDER
030800     IF WS-TOKEN-LARGO > 7
030900        MOVE 'TOKEN NUMERICO DEMASIADO LARGO' TO WS-MENSAJE-ERROR
031000        PERFORM 2090-ERROR-FATAL-I THRU 2090-ERROR-FATAL-F
031100     ELSE
031200        COMPUTE WS-NUM-DESDE = 8 - WS-TOKEN-LARGO
031300        MOVE WS-TOKEN-ACTUAL (1 : WS-TOKEN-LARGO)
031400           TO WS-NUM-HOLDER-X (WS-NUM-DESDE : WS-TOKEN-LARGO)
031500     END-IF.
031600
031700 2035-CONVERTIR-TOKEN-F.  EXIT.
031800
031900
032000*------------------------------------------------------------------
032100*    VALIDAR QUE EL TOKEN SEA NUMERICO (SOLO DIGITOS). CUALQUIER
032200*    OTRO CARACTER ES UN ERROR FATAL DE DATOS (TK-0091).
032300*------------------------------------------------------------------
032400 2030-VALIDAR-TOKEN-I.
032500
032600     IF WS-TOKEN-ACTUAL (1 : WS-TOKEN-LARGO) IS NOT NUMERIC
032700        MOVE 'TOKEN NO NUMERICO EN LA BOLETA' TO WS-MENSAJE-ERROR
032800        PERFORM 2090-ERROR-FATAL-I THRU 2090-ERROR-FATAL-F
032900     END-IF.
033000
033100 2030-VALIDAR-TOKEN-F.  EXIT.
033200
033300
033400*------------------------------------------------------------------
033500*    ACUMULAR LA BOLETA YA DESGLOSADA EN LA TABLA DE SECUENCIAS
033600*    UNICAS (CLAVE = SECUENCIA COMPLETA DE PREFERENCIAS).
033700*------------------------------------------------------------------
033800 2040-ACUMULAR-TABLA-I.
033900
034000     SET WS-CLAVE-NO-ENCONTRADA  TO TRUE
034100     MOVE 1 TO WS-IND-BUSCA
034200     PERFORM 2045-BUSCAR-CLAVE-I THRU 2045-BUSCAR-CLAVE-F
034300             UNTIL WS-IND-BUSCA > WS-CANT-UNICAS
034400                OR WS-CLAVE-ENCONTRADA
034500
034600     IF WS-CLAVE-NO-ENCONTRADA
034700        PERFORM 2048-INSERTAR-CLAVE-I THRU 2048-INSERTAR-CLAVE-F
034800     END-IF.
034900
035000 2040-ACUMULAR-TABLA-F.  EXIT.
035100
035200
035300*------------------------------------------------------------------
035400 2045-BUSCAR-CLAVE-I.
035500
035600     IF BAL-CLAVE-ORDEN = WS-TAB-CLAVE (WS-IND-BUSCA)
035700        ADD BAL-PESO TO WS-TAB-PESO (WS-IND-BUSCA)
035800        SET WS-CLAVE-ENCONTRADA TO TRUE
035900     ELSE
036000        ADD 1 TO WS-IND-BUSCA
036100     END-IF.
036200
036300 2045-BUSCAR-CLAVE-F.  EXIT.
036400
036500
036600*------------------------------------------------------------------
036700*    INSERTAR UNA SECUENCIA NUEVA AL FINAL DE LA TABLA (TODAVIA
036800*    SIN CLASIFICAR; EL ORDEN SE HACE UNA SOLA VEZ AL FINAL).
036900*------------------------------------------------------------------
037000 2048-INSERTAR-CLAVE-I.
037100
037200     IF WS-CANT-UNICAS = WS-TAB-MAX
037300        MOVE 'SE AGOTO LA TABLA DE BOLETAS UNICAS (2000)'
037400                                    TO WS-MENSAJE-ERROR
037500        PERFORM 2090-ERROR-FATAL-I THRU 2090-ERROR-FATAL-F
037600     ELSE
037700        ADD 1 TO WS-CANT-UNICAS
037800        MOVE BAL-PESO              TO WS-TAB-PESO (WS-CANT-UNICAS)
037900        MOVE BAL-CANT-PREF         TO
038000                            WS-TAB-CANT-PREF (WS-CANT-UNICAS)
038100        MOVE BAL-CLAVE-ORDEN       TO WS-TAB-CLAVE (WS-CANT-UNICAS)
038200     END-IF.
038300
038400 2048-INSERTAR-CLAVE-F.  EXIT.
038500
038600
038700*------------------------------------------------------------------
038800*    ERROR FATAL DE DATOS: EL PROCESO TERMINA CON RETURN-CODE
038900*    DISTINTO DE CERO, SIN GENERAR EL ARCHIVO NORMALIZADO.
039000*------------------------------------------------------------------
039100 2090-ERROR-FATAL-I.
039200
039300     DISPLAY '**************************************************'
039400     DISPLAY '* ERROR FATAL DE DATOS EN PGMBALNO                *'
039500     DISPLAY '* CAUSA  : ' WS-MENSAJE-ERROR
039600     DISPLAY '* LINEA  : ' WS-LINEA-PREVIA
039700     DISPLAY '**************************************************'
039800     MOVE 9999 TO RETURN-CODE
039900     SET WS-FIN-LECTURA TO TRUE.
040000
040100 2090-ERROR-FATAL-F.  EXIT.
040200
040300
040400*------------------------------------------------------------------
040500*    LEER EL SIGUIENTE REGISTRO DEL ARCHIVO DE BOLETAS CRUDO
040600*------------------------------------------------------------------
040700 2100-LEER-I.
040800
040900     READ ARCH-BALOTAS INTO WS-LINEA-BALOTA
041000
041100     EVALUATE FS-BALOTAS
041200        WHEN '00'
041300           ADD 1 TO WS-CANT-LEIDAS
041400        WHEN '10'
041500           SET WS-FIN-LECTURA TO TRUE
041600        WHEN OTHER
041700           DISPLAY '* ERROR EN LECTURA DDBALOT = ' FS-BALOTAS
041800           MOVE 9999 TO RETURN-CODE
041900           SET WS-FIN-LECTURA TO TRUE
042000     END-EVALUATE.
042100
042200 2100-LEER-F.  EXIT.
042300
042400
042500*------------------------------------------------------------------
042600*    CIERRE, CLASIFICACION Y GRABACION DEL ARCHIVO NORMALIZADO
042700*------------------------------------------------------------------
042800 3000-FINAL-I.
042900
043000     IF RETURN-CODE NOT EQUAL 9999
043100        PERFORM 3100-ORDENAR-TABLA-I  THRU 3100-ORDENAR-TABLA-F
043200        PERFORM 3150-ABRIR-SALIDA-I   THRU 3150-ABRIR-SALIDA-F
043300        IF RETURN-CODE NOT EQUAL 9999
043400           PERFORM 3200-GRABAR-NORMALIZADO-I
043500              THRU 3200-GRABAR-NORMALIZADO-F
043600              VARYING WS-IND-TAB FROM 1 BY 1
043700                 UNTIL WS-IND-TAB > WS-CANT-UNICAS
043800           PERFORM 3250-CERRAR-SALIDA-I THRU 3250-CERRAR-SALIDA-F
043900        END-IF
044000     END-IF
044100     PERFORM 3900-CERRAR-ENTRADA-I  THRU 3900-CERRAR-ENTRADA-F
044200     PERFORM 3950-MOSTRAR-TOTALES-I THRU 3950-MOSTRAR-TOTALES-F.
044300
044400 3000-FINAL-F.  EXIT.
044500
044600
044700*------------------------------------------------------------------
044800*    CLASIFICAR LA TABLA DE SECUENCIAS UNICAS POR LA CLAVE DE
044900*    ORDEN (ASCENDENTE) MEDIANTE EL METODO DE LA BURBUJA.
045000*------------------------------------------------------------------
045100 3100-ORDENAR-TABLA-I.
045200
045300     IF WS-CANT-UNICAS > 1
045400        PERFORM 3110-PASADA-I THRU 3110-PASADA-F
045500           VARYING WS-IND-ORD-I FROM 1 BY 1
045600              UNTIL WS-IND-ORD-I > WS-CANT-UNICAS - 1
045700     END-IF.
045800
045900 3100-ORDENAR-TABLA-F.  EXIT.
046000
046100
046200*------------------------------------------------------------------
046300 3110-PASADA-I.
046400
046500     PERFORM 3120-COMPARAR-I THRU 3120-COMPARAR-F
046600        VARYING WS-IND-ORD-J FROM 1 BY 1
046700           UNTIL WS-IND-ORD-J > WS-CANT-UNICAS - WS-IND-ORD-I.
046800
046900 3110-PASADA-F.  EXIT.
047000
047100
047200*------------------------------------------------------------------
047300 3120-COMPARAR-I.
047400
047500     IF WS-TAB-CLAVE (WS-IND-ORD-J) > WS-TAB-CLAVE (WS-IND-ORD-J + 1)
047600        PERFORM 3130-INTERCAMBIAR-I THRU 3130-INTERCAMBIAR-F
047700     END-IF.
047800
047900 3120-COMPARAR-F.  EXIT.
048000
048100
048200*------------------------------------------------------------------
048300*    INTERCAMBIAR DOS ENTRADAS ADYACENTES DE LA TABLA
048400*------------------------------------------------------------------
048500 3130-INTERCAMBIAR-I.
048600
048700     MOVE WS-TAB-ENTRADA (WS-IND-ORD-J)     TO WS-TAB-TEMP
048800     MOVE WS-TAB-ENTRADA (WS-IND-ORD-J + 1) TO
048900                              WS-TAB-ENTRADA (WS-IND-ORD-J)
049000     MOVE WS-TAB-TEMP                        TO
049100                              WS-TAB-ENTRADA (WS-IND-ORD-J + 1).
049200
049300 3130-INTERCAMBIAR-F.  EXIT.
049400
049500
049600*------------------------------------------------------------------
049700 3150-ABRIR-SALIDA-I.
049800
049900     OPEN OUTPUT ARCH-BALNORM
050000     IF FS-BALNORM IS NOT EQUAL '00'
050100        DISPLAY '* ERROR EN OPEN DDBALNOR = ' FS-BALNORM
050200        MOVE 9999 TO RETURN-CODE
050300     END-IF.
050400
050500 3150-ABRIR-SALIDA-F.  EXIT.
050600
050700
050800*------------------------------------------------------------------
050900*    ARMAR Y GRABAR UNA LINEA DEL ARCHIVO NORMALIZADO:
051000*    PESO [PREFERENCIA-1 ... PREFERENCIA-K], SIN BLANCO FINAL.
051100*------------------------------------------------------------------
051200 3200-GRABAR-NORMALIZADO-I.
051300
051400     MOVE SPACES TO WS-LINEA-SALIDA
051500     MOVE 1      TO WS-LINEA-SALIDA-PTR
051600     MOVE WS-TAB-PESO (WS-IND-TAB) TO WS-EDIT-NUM
051700     PERFORM 3210-EDITAR-NUMERO-I THRU 3210-EDITAR-NUMERO-F
051800
051900     IF WS-TAB-CANT-PREF (WS-IND-TAB) > ZEROS
052000        PERFORM 3220-AGREGAR-PREF-I THRU 3220-AGREGAR-PREF-F
052100           VARYING WS-IND-PREF FROM 1 BY 1
052200              UNTIL WS-IND-PREF > WS-TAB-CANT-PREF (WS-IND-TAB)
052300     END-IF
052400
052500     WRITE REG-BALOTA-NORMAL FROM WS-LINEA-SALIDA
052600     IF FS-BALNORM IS NOT EQUAL '00'
052700        DISPLAY '* ERROR EN GRABAR DDBALNOR = ' FS-BALNORM
052800        MOVE 9999 TO RETURN-CODE
052900     END-IF.
053000
053100 3200-GRABAR-NORMALIZADO-F.  EXIT.
053200
053300
053400*------------------------------------------------------------------
053500 3210-EDITAR-NUMERO-I.
053600
053700     IF WS-LINEA-SALIDA-PTR > 1
053800        MOVE ' ' TO WS-LINEA-SALIDA (WS-LINEA-SALIDA-PTR : 1)
053900        ADD 1 TO WS-LINEA-SALIDA-PTR
054000     END-IF
054100
054200     MOVE 1 TO WS-EDIT-PTR
054300     PERFORM 3212-SALTAR-BLANCOS-I THRU 3212-SALTAR-BLANCOS-F
054400        UNTIL WS-EDIT-NUM-X (WS-EDIT-PTR : 1) NOT = SPACE
054500           OR WS-EDIT-PTR = 9
054600
054700     COMPUTE WS-EDIT-LARGO = 10 - WS-EDIT-PTR
054800     MOVE WS-EDIT-NUM-X (WS-EDIT-PTR : WS-EDIT-LARGO)
054900        TO WS-LINEA-SALIDA (WS-LINEA-SALIDA-PTR : WS-EDIT-LARGO)
055000     ADD WS-EDIT-LARGO TO WS-LINEA-SALIDA-PTR.
055100
055200 3210-EDITAR-NUMERO-F.  EXIT.
055300
055400
055500*------------------------------------------------------------------
055600*    SALTAR LOS BLANCOS DE SUPRESION A LA IZQUIERDA DEL NUMERO
055700*    EDITADO, PARA DEJAR EL VALOR JUSTIFICADO A LA IZQUIERDA EN
055800*    LA LINEA DE SALIDA (SIN USAR NINGUNA FUNCION INTRINSECA).
055900*------------------------------------------------------------------
056000 3212-SALTAR-BLANCOS-I.
056100
056200     IF WS-EDIT-NUM-X (WS-EDIT-PTR : 1) = SPACE
056300        AND WS-EDIT-PTR < 9
056400        ADD 1 TO WS-EDIT-PTR
056500     END-IF.
056600
056700 3212-SALTAR-BLANCOS-F.  EXIT.
056800
056900
057000*------------------------------------------------------------------
057100 3220-AGREGAR-PREF-I.
057200
057300     MOVE WS-TAB-CHOICE (WS-IND-TAB, WS-IND-PREF) TO WS-EDIT-NUM
057400     PERFORM 3210-EDITAR-NUMERO-I THRU 3210-EDITAR-NUMERO-F.
057500
057600 3220-AGREGAR-PREF-F.  EXIT.
057700
057800
057900*------------------------------------------------------------------
058000 3250-CERRAR-SALIDA-I.
058100
058200     CLOSE ARCH-BALNORM
058300     IF FS-BALNORM IS NOT EQUAL '00'
058400        DISPLAY '* ERROR EN CLOSE DDBALNOR = ' FS-BALNORM
058500        MOVE 9999 TO RETURN-CODE
058600     END-IF.
058700
058800 3250-CERRAR-SALIDA-F.  EXIT.
058900
059000
059100*------------------------------------------------------------------
059200 3900-CERRAR-ENTRADA-I.
059300
059400     CLOSE ARCH-BALOTAS
059500     IF FS-BALOTAS IS NOT EQUAL '00'
059600        DISPLAY '* ERROR EN CLOSE DDBALOT = ' FS-BALOTAS
059700        MOVE 9999 TO RETURN-CODE
059800     END-IF.
059900
060000 3900-CERRAR-ENTRADA-F.  EXIT.
060100
060200
060300*------------------------------------------------------------------
060400 3950-MOSTRAR-TOTALES-I.
060500
060600     DISPLAY ' '
060700     DISPLAY '=================================================='
060800     MOVE WS-CANT-LEIDAS TO WS-EDIT-NUM
060900     DISPLAY ' TOTAL DE BOLETAS LEIDAS    : ' WS-EDIT-NUM
061000     MOVE WS-CANT-UNICAS TO WS-EDIT-NUM
061100     DISPLAY ' TOTAL DE SECUENCIAS UNICAS : ' WS-EDIT-NUM
061200     DISPLAY '=================================================='.
061300
061400 3950-MOSTRAR-TOTALES-F.  EXIT.
