000100******************************************************************
000200*    PROGRAMA : PGMBALTB                                        *
000300*    SISTEMA  : CONTEO DE VOTOS POR CONTIENDA (RANKED CHOICE)   *
000400*    OBJETIVO : LEER EL ARCHIVO DE BOLETAS NORMALIZADO Y         *
000500*                TABULAR LA CONTIENDA POR RONDAS SUCESIVAS       *
000600*                (MAYORIA, ELIMINACION DEL MINIMO, EMPATE),      *
000700*                IMPRIMIENDO EL REPORTE DE RESULTADOS.           *
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. PGMBALTB.
001100 AUTHOR. RICARDO HERRERA GOMEZ.
001200 INSTALLATION. DIRECCION DE INFORMATICA - OFICINA DE CONTIENDAS.
001300 DATE-WRITTEN. 02/19/1991.
001400 DATE-COMPILED.
001500 SECURITY.  USO INTERNO - DIRECCION DE INFORMATICA.
001600
001700******************************************************************
001800*    HISTORIAL DE MANTENIMIENTO                                 *
001900*    ---------------------------------------------------------- *
002000*    FECHA       AUTOR  TICKET    DESCRIPCION                   *
002100*    ----------  -----  --------  ----------------------------- *
002200*    02/19/1991  RHG    TK-0005   VERSION ORIGINAL: CORTE POR   * TK-0005
002300*                                 RONDA TOMADO DE PGMCORT2.     *
002400*    03/02/1991  RHG    TK-0010   SE AGREGA LA TABLA DE         * TK-0010
002500*                                 CANDIDATOS Y EL CALCULO DE    *
002600*                                 MAYORIA.                      *
002700*    03/21/1991  CMV    TK-0015   SE AGREGA LA ELIMINACION DEL  * TK-0015
002800*                                 CANDIDATO CON MENOS VOTOS Y   *
002900*                                 EL CORTE DE EMPATE.           *
003000*    08/04/1992  CMV    TK-0060   PASE DE DESCUBRIMIENTO INICIAL* TK-0060
003100*                                 PARA DERIVAR N Y EL TOTAL DE  *
003200*                                 BOLETAS (CONTIENDA MUNICIPAL  *
003300*                                 1992, YA NO SE RECIBE N POR   *
003400*                                 PARAMETRO).                   *
003500*    12/11/1993  JLP    TK-0095   LA CONTIENDA CON TODOS LOS    * TK-0095
003600*                                 CANDIDATOS EMPATADOS EN EL    *
003700*                                 MINIMO TERMINA SIN GANADOR.   *
003800*    01/05/1995  JLP    TK-0131   CORREGIDA LA MAYORIA CUANDO   * TK-0131
003900*                                 EL TOTAL DE LA RONDA ES CERO  *
004000*                                 (DEBE QUEDAR EN UNO).         *
004100*    06/30/1996  DFR    TK-0178   SE DOCUMENTA EL TOPE DE 999   * TK-0178
004200*                                 CANDIDATOS Y 10 PREFERENCIAS. *
004300*    02/02/1999  DFR    TK-0241   REVISION Y2K: PROGRAMA NO USA * TK-0241
004400*                                 FECHAS DE NEGOCIO; SOLO SE    *
004500*                                 DEJA CONSTANCIA DE LA REVISION*
004600*    04/11/2001  SQR    TK-0306   SE AGREGA EL ENCABEZADO DE    * TK-0306
004700*                                 CONTIENDA CON EL TOTAL DE     *
004800*                                 BOLETAS LEIDAS EN EL REPORTE. *
004900*    09/17/2003  SQR    TK-0361   LIMPIEZA DE COMENTARIOS Y     * TK-0361
005000*                                 AJUSTE DE LA BANDA DE         *
005100*                                 IDENTIFICACION DE CAMBIOS.    *
005200******************************************************************
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT ARCH-BALNORM  ASSIGN DDBALNOR
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-BALNORM.
006700
006800     SELECT ARCH-REPORTE  ASSIGN DDLISTA
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-REPORTE.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  ARCH-BALNORM
007700     LABEL RECORDS ARE STANDARD.
007800 01  REG-BALOTA-NORMAL.
007900     03  REG-BALOTA-NORMAL-TXT   PIC X(80).
008000     03  FILLER                  PIC X(01).
008100
008200 FD  ARCH-REPORTE
008300     LABEL RECORDS ARE STANDARD.
008400 01  REG-REPORTE.
008500     03  REG-REPORTE-TXT         PIC X(80).
008600     03  FILLER                  PIC X(01).
008700
008800 WORKING-STORAGE SECTION.
008900*=======================*
009000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009100
009200*----------- ARCHIVOS --------------------------------------------
009300 77  FS-BALNORM               PIC XX     VALUE SPACES.
009400     88  FS-BALNORM-OK                   VALUE '00'.
009500     88  FS-BALNORM-FIN                  VALUE '10'.
009600
009700 77  FS-REPORTE               PIC XX     VALUE SPACES.
009800     88  FS-REPORTE-OK                   VALUE '00'.
009900
010000 77  WS-STATUS-FIN            PIC X      VALUE 'N'.
010100     88  WS-FIN-LECTURA                  VALUE 'S'.
010200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
010300
010400 77  WS-STATUS-CONTIENDA      PIC X      VALUE 'N'.
010500     88  WS-CONTIENDA-RESUELTA            VALUE 'S'.
010600     88  WS-CONTIENDA-EN-CURSO             VALUE 'N'.
010700
010800 77  WS-STATUS-GANADOR        PIC X      VALUE 'N'.
010900     88  WS-GANADOR-ENCONTRADO             VALUE 'S'.
011000     88  WS-GANADOR-NO-ENCONTRADO           VALUE 'N'.
011100
011200 77  WS-STATUS-VOTO           PIC X      VALUE 'N'.
011300     88  WS-VOTO-CREDITADO                 VALUE 'S'.
011400     88  WS-VOTO-NO-CREDITADO               VALUE 'N'.
011500
011600*----------- CONTADORES Y ACUMULADORES (TODOS COMP) --------------
011700 77  WS-CANT-CANDIDATOS       PIC 9(03)  COMP VALUE ZEROS.
011800 77  WS-CANT-CONTINUAN        PIC 9(03)  COMP VALUE ZEROS.
011900 77  WS-TOTAL-BOLETAS         PIC 9(09)  COMP VALUE ZEROS.
012000 77  WS-RONDA-NUM             PIC 9(03)  COMP VALUE ZEROS.
012100 77  WS-RONDA-TOTAL           PIC 9(09)  COMP VALUE ZEROS.
012200 77  WS-MAYORIA               PIC 9(09)  COMP VALUE ZEROS.
012300 77  WS-MINIMO                PIC 9(09)  COMP VALUE ZEROS.
012400 77  WS-GANADOR-NUM           PIC 9(03)  COMP VALUE ZEROS.
012500 77  WS-IDX-CAND              PIC 9(03)  COMP VALUE ZEROS.
012600 77  WS-IND-PREF              PIC 9(02)  COMP VALUE ZEROS.
012700
012800*----------- LINEA CRUDA Y SU DESGLOSE EN TOKENS -----------------
012900 77  WS-LINEA-BALOTA          PIC X(80)  VALUE SPACES.
013000 77  WS-LINEA-PTR             PIC 9(03)  COMP VALUE ZEROS.
013100 77  WS-TOKEN-ACTUAL          PIC X(10)  VALUE SPACES.
013200 77  WS-TOKEN-LARGO           PIC 9(02)  COMP VALUE ZEROS.
013300 77  WS-LINEA-VACIA           PIC X      VALUE 'N'.
013400
013500*----------- VISTA DE DIAGNOSTICO DE LA LINEA EN ERROR -----------
013600 01  WS-LINEA-DIAG  REDEFINES WS-LINEA-BALOTA.
013700     03  WS-LINEA-PREVIA      PIC X(30).
013800     03  FILLER               PIC X(50).
013900
014000*----------- BOLETA DESGLOSADA (COPY COMPARTIDO CON PGMBALNO) ----
014100     COPY CPBALOTA.
014200
014300*----------- CONVERSION DE UN TOKEN DE TEXTO A NUMERICO ----------
014400*    MISMO MECANISMO QUE EN PGMBALNO: SIN FUNCIONES INTRINSECAS.
014500 77  WS-NUM-HOLDER             PIC 9(07)  VALUE ZEROS.
014600 77  WS-NUM-HOLDER-X REDEFINES WS-NUM-HOLDER
014700                              PIC X(07).
014800 77  WS-NUM-DESDE              PIC 9(02)  COMP VALUE ZEROS.
014900
015000*----------- TABLA DE CANDIDATOS (SUBINDICE = NUMERO DE CANDIDATO)
015100*    EL NUMERO DE CANDIDATO ES LA POSICION EN LA TABLA; NO HACE
015200*    FALTA GUARDARLO APARTE. TOPE DE 999 CANDIDATOS (PIC 9(03)).
015300 01  WS-TABLA-CANDIDATOS.
015400     03  WS-CAND-ENTRADA OCCURS 999 TIMES
015500                         INDEXED BY WS-IDX-TABLA.
015600         05  WS-CAND-ESTADO       PIC X      VALUE 'S'.
015700             88  WS-CAND-CONTINUA            VALUE 'S'.
015800             88  WS-CAND-ELIMINADO           VALUE 'N'.
015900         05  WS-CAND-TOTAL        PIC 9(09)  COMP VALUE ZEROS.
016000     03  FILLER                   PIC X(10)  VALUE SPACES.
016100
016200*----------- LINEAS DE IMPRESION DEL REPORTE DE RESULTADOS -------
016300 01  WS-LIN-ENCABEZADO.
016400     03  FILLER                PIC X(09) VALUE 'CONTIENDA'.
016500     03  FILLER                PIC X(01) VALUE SPACE.
016600     03  WS-ENC-CANDIDATOS     PIC ZZ9.
016700     03  FILLER                PIC X(12) VALUE ' CANDIDATOS '.
016800     03  FILLER                PIC X(07) VALUE 'BOLETAS'.
016900     03  FILLER                PIC X(01) VALUE SPACE.
017000     03  WS-ENC-BOLETAS        PIC ZZZ,ZZZ,ZZ9.
017100     03  FILLER                PIC X(40) VALUE SPACES.
017200
017300 01  WS-LIN-RONDA-HDR.
017400     03  FILLER                PIC X(05) VALUE 'ROUND'.
017500     03  FILLER                PIC X(01) VALUE SPACE.
017600     03  WS-HDR-RONDA          PIC ZZ9.
017700     03  FILLER                PIC X(02) VALUE SPACES.
017800     03  FILLER                PIC X(11) VALUE 'TOTAL VOTES'.
017900     03  FILLER                PIC X(01) VALUE SPACE.
018000     03  WS-HDR-TOTAL          PIC ZZZ,ZZZ,ZZ9.
018100     03  FILLER                PIC X(02) VALUE SPACES.
018200     03  FILLER                PIC X(08) VALUE 'MAJORITY'.
018300     03  FILLER                PIC X(01) VALUE SPACE.
018400     03  WS-HDR-MAYORIA        PIC ZZZ,ZZZ,ZZ9.
018500     03  FILLER                PIC X(28) VALUE SPACES.
018600
018700 01  WS-LIN-DETALLE.
018800     03  FILLER                PIC X(04) VALUE SPACES.
018900     03  WS-DET-CANDIDATO      PIC ZZ9.
019000     03  FILLER                PIC X(04) VALUE SPACES.
019100     03  WS-DET-TOTAL          PIC ZZZ,ZZZ,ZZ9.
019200     03  FILLER                PIC X(57) VALUE SPACES.
019300
019400 01  WS-LIN-RESUMEN.
019500     03  FILLER                PIC X(06) VALUE 'WINNER'.
019600     03  FILLER                PIC X(01) VALUE SPACE.
019700     03  WS-RES-GANADOR        PIC ZZ9.
019800     03  FILLER                PIC X(06) VALUE SPACES.
019900     03  FILLER                PIC X(05) VALUE 'AFTER'.
020000     03  FILLER                PIC X(01) VALUE SPACE.
020100     03  WS-RES-RONDAS         PIC ZZ9.
020200     03  FILLER                PIC X(01) VALUE SPACE.
020300     03  FILLER                PIC X(06) VALUE 'ROUNDS'.
020400     03  FILLER                PIC X(45) VALUE SPACES.
020500
020600 01  WS-LIN-EMPATE.
020700     03  FILLER                PIC X(17) VALUE 'TIE - NO WINNER'.
020800     03  FILLER                PIC X(63) VALUE SPACES.
020900
021000 77  WS-MENSAJE-ERROR          PIC X(40)  VALUE SPACES.
021100 77  WS-EDIT-NUM               PIC ZZZ,ZZZ,ZZ9.
021200
021300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021400
021500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021600 PROCEDURE DIVISION.
021700
021800 MAIN-PROGRAM-I.
021900
022000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
022100     PERFORM 2000-RONDA-I   THRU 2000-RONDA-F
022200                           UNTIL WS-CONTIENDA-RESUELTA
022300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
022400
022500 MAIN-PROGRAM-F.  GOBACK.
022600
022700
022800*-----------------------------------------------------------------
022900*    PASE DE DESCUBRIMIENTO: DERIVA N (CANDIDATO MAS ALTO VISTO)
023000*    Y EL TOTAL DE BOLETAS, E INICIALIZA LA TABLA DE CANDIDATOS.
023100*-----------------------------------------------------------------
023200 1000-INICIO-I.
023300
023400     SET WS-CONTIENDA-EN-CURSO TO TRUE
023500     SET WS-NO-FIN-LECTURA     TO TRUE
023600
023700     OPEN INPUT ARCH-BALNORM
023800     IF FS-BALNORM IS NOT EQUAL '00' THEN
023900        DISPLAY '* ERROR EN OPEN DDBALNOR = ' FS-BALNORM
024000        MOVE 9999 TO RETURN-CODE
024100        SET  WS-CONTIENDA-RESUELTA TO TRUE
024200     END-IF
024300
024400     IF RETURN-CODE NOT EQUAL 9999
024500        PERFORM 1050-LEER-DESCUBRIR-I THRU 1050-LEER-DESCUBRIR-F
024600                UNTIL WS-FIN-LECTURA
024700        CLOSE ARCH-BALNORM
024800     END-IF
024900
025000     IF RETURN-CODE NOT EQUAL 9999 AND WS-CANT-CANDIDATOS = ZEROS
025100        DISPLAY '* ERROR: NO CANDIDATOS EN ARCHIVO DDBALNOR'
025200        MOVE 9999 TO RETURN-CODE
025300        SET WS-CONTIENDA-RESUELTA TO TRUE
025400     END-IF
025500
025600     IF RETURN-CODE NOT EQUAL 9999
025700        PERFORM 1080-INICIAR-TABLA-I THRU 1080-INICIAR-TABLA-F
025800                VARYING WS-IDX-CAND FROM 1 BY 1
025900                   UNTIL WS-IDX-CAND > WS-CANT-CANDIDATOS
026000        MOVE WS-CANT-CANDIDATOS TO WS-CANT-CONTINUAN
026100
026200        OPEN OUTPUT ARCH-REPORTE
026300        IF FS-REPORTE IS NOT EQUAL '00'
026400           DISPLAY '* ERROR EN OPEN DDLISTA = ' FS-REPORTE
026500           MOVE 9999 TO RETURN-CODE
026600           SET WS-CONTIENDA-RESUELTA TO TRUE
026700        ELSE
026800           PERFORM 1900-ENCABEZADO-CONTIENDA-I
026900                   THRU 1900-ENCABEZADO-CONTIENDA-F
027000        END-IF
027100     END-IF.
027200
027300 1000-INICIO-F.  EXIT.
027400
027500
027600*-----------------------------------------------------------------
027700 1050-LEER-DESCUBRIR-I.
027800
027900     READ ARCH-BALNORM INTO WS-LINEA-BALOTA
028000
028100     EVALUATE FS-BALNORM
028200        WHEN '00'
028300           PERFORM 2050-PARSEAR-BALOTA-I
028400              THRU 2050-PARSEAR-BALOTA-F
028500           ADD BAL-PESO TO WS-TOTAL-BOLETAS
028600           IF BAL-CANT-PREF > ZEROS
028700              PERFORM 1060-MAX-CANDIDATO-I
028800                 THRU 1060-MAX-CANDIDATO-F
028900                 VARYING WS-IND-PREF FROM 1 BY 1
029000                    UNTIL WS-IND-PREF > BAL-CANT-PREF
029100           END-IF
029200        WHEN '10'
029300           SET WS-FIN-LECTURA TO TRUE
029400        WHEN OTHER
029500           DISPLAY '* ERROR EN LECTURA DDBALNOR = ' FS-BALNORM
029600           MOVE 9999 TO RETURN-CODE
029700           SET WS-FIN-LECTURA TO TRUE
029800     END-EVALUATE.
029900
030000 1050-LEER-DESCUBRIR-F.  EXIT.
030100
030200
030300*-----------------------------------------------------------------
030400 1060-MAX-CANDIDATO-I.
030500
030600     IF BAL-CHOICE (WS-IND-PREF) > WS-CANT-CANDIDATOS
030700        MOVE BAL-CHOICE (WS-IND-PREF) TO WS-CANT-CANDIDATOS
030800     END-IF.
030900
031000 1060-MAX-CANDIDATO-F.  EXIT.
031100
031200
031300*-----------------------------------------------------------------
031400*    PONER TODOS LOS CANDIDATOS 1..N COMO CONTINUANDO, EN CERO
031500*-----------------------------------------------------------------
031600 1080-INICIAR-TABLA-I.
031700
031800     SET WS-CAND-CONTINUA (WS-IDX-CAND) TO TRUE
031900     MOVE ZEROS TO WS-CAND-TOTAL (WS-IDX-CAND).
032000
032100 1080-INICIAR-TABLA-F.  EXIT.
032200
032300
032400*-----------------------------------------------------------------
032500*    DESGLOSAR UNA LINEA DEL ARCHIVO YA NORMALIZADO. LOS DATOS YA
032600*    FUERON VALIDADOS POR PGMBALNO; AQUI SOLO SE CONVIERTEN LOS
032700*    TOKENS A NUMERICO (SIN FUNCIONES INTRINSECAS).
032800*-----------------------------------------------------------------
032900 2050-PARSEAR-BALOTA-I.
033000
033100     MOVE ZEROS TO BAL-REGISTRO
033200     MOVE 1     TO WS-LINEA-PTR
033300     MOVE 'N'   TO WS-LINEA-VACIA
033400
033500     PERFORM 2055-SIG-TOKEN-I THRU 2055-SIG-TOKEN-F
033600             UNTIL WS-LINEA-VACIA = 'S'.
033700
033800 2050-PARSEAR-BALOTA-F.  EXIT.
033900
034000
034100*-----------------------------------------------------------------
034200 2055-SIG-TOKEN-I.
034300
034400     IF WS-LINEA-PTR > 80
034500        MOVE 'S' TO WS-LINEA-VACIA
034600     ELSE
034700        UNSTRING WS-LINEA-BALOTA DELIMITED BY ALL SPACES
034800                 INTO WS-TOKEN-ACTUAL
034900                 COUNT IN WS-TOKEN-LARGO
035000                 WITH POINTER WS-LINEA-PTR
035100        IF WS-TOKEN-LARGO = ZEROS
035200           MOVE 'S' TO WS-LINEA-VACIA
035300        ELSE
035400           PERFORM 2065-CONVERTIR-TOKEN-I
035500              THRU 2065-CONVERTIR-TOKEN-F
035600           IF BAL-PESO = ZEROS AND BAL-CANT-PREF = ZEROS
035700              MOVE WS-NUM-HOLDER TO BAL-PESO
035800           ELSE
035900              ADD 1 TO BAL-CANT-PREF
036000              MOVE WS-NUM-HOLDER TO BAL-CHOICE (BAL-CANT-PREF)
036100           END-IF
036200        END-IF
036300     END-IF.
036400
036500 2055-SIG-TOKEN-F.  EXIT.
036600
036700
036800*-----------------------------------------------------------------
036900*    MISMA CONVERSION MANUAL QUE PGMBALNO: SIN FUNCIONES
037000*    INTRINSECAS, ALINEANDO EL TOKEN A LA DERECHA POR REFERENCIA.
037100*-----------------------------------------------------------------
037200 2065-CONVERTIR-TOKEN-I.
037300
037400     MOVE ZEROS TO WS-NUM-HOLDER
037500     COMPUTE WS-NUM-DESDE = 8 - WS-TOKEN-LARGO
037600     MOVE WS-TOKEN-ACTUAL (1 : WS-TOKEN-LARGO)
037700        TO WS-NUM-HOLDER-X (WS-NUM-DESDE : WS-TOKEN-LARGO).
037800
037900 2065-CONVERTIR-TOKEN-F.  EXIT.
038000
038100
038200*-----------------------------------------------------------------
038300*    UNA RONDA COMPLETA: CONTAR VOTOS, CALCULAR MAYORIA, IMPRIMIR
038400*    EL DETALLE Y DECIDIR GANADOR, ELIMINACION O EMPATE.
038500*-----------------------------------------------------------------
038600 2000-RONDA-I.
038700
038800     ADD 1 TO WS-RONDA-NUM
038900     PERFORM 2150-LIMPIAR-TOTALES-I THRU 2150-LIMPIAR-TOTALES-F
039000             VARYING WS-IDX-CAND FROM 1 BY 1
039100                UNTIL WS-IDX-CAND > WS-CANT-CANDIDATOS
039200
039300     PERFORM 2200-CONTAR-RONDA-I THRU 2200-CONTAR-RONDA-F
039400
039500     IF RETURN-CODE NOT EQUAL 9999
039600        PERFORM 2400-CALC-MAYORIA-I  THRU 2400-CALC-MAYORIA-F
039700        PERFORM 2300-IMPRIMIR-RONDA-I THRU 2300-IMPRIMIR-RONDA-F
039800        PERFORM 2350-IMPRIMIR-DETALLE-I
039900                THRU 2350-IMPRIMIR-DETALLE-F
040000                VARYING WS-IDX-CAND FROM 1 BY 1
040100                   UNTIL WS-IDX-CAND > WS-CANT-CANDIDATOS
040200
040300        PERFORM 2500-BUSCAR-GANADOR-I THRU 2500-BUSCAR-GANADOR-F
040400
040500        IF WS-GANADOR-ENCONTRADO
040600           PERFORM 8500-ESCRIBIR-GANADOR-I
040700                   THRU 8500-ESCRIBIR-GANADOR-F
040800           SET WS-CONTIENDA-RESUELTA TO TRUE
040900        ELSE
041000           PERFORM 2600-BUSCAR-MINIMO-I THRU 2600-BUSCAR-MINIMO-F
041100           PERFORM 2700-ELIMINAR-MINIMOS-I
041200                   THRU 2700-ELIMINAR-MINIMOS-F
041300           IF WS-CANT-CONTINUAN = ZEROS
041400              PERFORM 8600-ESCRIBIR-EMPATE-I
041500                      THRU 8600-ESCRIBIR-EMPATE-F
041600              SET WS-CONTIENDA-RESUELTA TO TRUE
041700           END-IF
041800        END-IF
041900     ELSE
042000        SET WS-CONTIENDA-RESUELTA TO TRUE
042100     END-IF.
042200
042300 2000-RONDA-F.  EXIT.
042400
042500
042600*-----------------------------------------------------------------
042700 2150-LIMPIAR-TOTALES-I.
042800
042900     MOVE ZEROS TO WS-CAND-TOTAL (WS-IDX-CAND).
043000
043100 2150-LIMPIAR-TOTALES-F.  EXIT.
043200
043300
043400*-----------------------------------------------------------------
043500*    UN PASE COMPLETO DEL ARCHIVO NORMALIZADO, ACREDITANDO CADA
043600*    BOLETA AL PRIMER CANDIDATO CONTINUANDO EN SU LISTA.
043700*-----------------------------------------------------------------
043800 2200-CONTAR-RONDA-I.
043900
044000     SET WS-NO-FIN-LECTURA TO TRUE
044100     OPEN INPUT ARCH-BALNORM
044200     IF FS-BALNORM IS NOT EQUAL '00'
044300        DISPLAY '* ERROR EN OPEN DDBALNOR (RONDA) = ' FS-BALNORM
044400        MOVE 9999 TO RETURN-CODE
044500     ELSE
044600        PERFORM 2210-LEER-BALOTA-I THRU 2210-LEER-BALOTA-F
044700                UNTIL WS-FIN-LECTURA
044800        CLOSE ARCH-BALNORM
044900     END-IF.
045000
045100 2200-CONTAR-RONDA-F.  EXIT.
045200
045300
045400*-----------------------------------------------------------------
045500 2210-LEER-BALOTA-I.
045600
045700     READ ARCH-BALNORM INTO WS-LINEA-BALOTA
045800
045900     EVALUATE FS-BALNORM
046000        WHEN '00'
046100           PERFORM 2050-PARSEAR-BALOTA-I
046200              THRU 2050-PARSEAR-BALOTA-F
046300           PERFORM 2250-CREDITAR-VOTO-I THRU 2250-CREDITAR-VOTO-F
046400        WHEN '10'
046500           SET WS-FIN-LECTURA TO TRUE
046600        WHEN OTHER
046700           DISPLAY '* ERROR EN LECTURA DDBALNOR (RONDA) = '
046800                                                    FS-BALNORM
046900           MOVE 9999 TO RETURN-CODE
047000           SET WS-FIN-LECTURA TO TRUE
047100     END-EVALUATE.
047200
047300 2210-LEER-BALOTA-F.  EXIT.
047400
047500
047600*-----------------------------------------------------------------
047700*    ACREDITAR EL PESO COMPLETO DE LA BOLETA A SU PRIMERA
047800*    PREFERENCIA QUE SIGA CONTINUANDO. LAS NO CONTINUANDO SE
047900*    SALTAN SIN ERROR; LA BOLETA AGOTADA NO ACREDITA A NADIE.
048000*-----------------------------------------------------------------
048100 2250-CREDITAR-VOTO-I.
048200
048300     SET WS-VOTO-NO-CREDITADO TO TRUE
048400     MOVE 1 TO WS-IND-PREF
048500
048600     IF BAL-CANT-PREF > ZEROS
048700        PERFORM 2260-PROBAR-PREF-I THRU 2260-PROBAR-PREF-F
048800                UNTIL WS-IND-PREF > BAL-CANT-PREF
048900                   OR WS-VOTO-CREDITADO
049000     END-IF.
049100
049200 2250-CREDITAR-VOTO-F.  EXIT.
049300
049400
049500*-----------------------------------------------------------------
049600 2260-PROBAR-PREF-I.
049700
049800     IF WS-CAND-CONTINUA (BAL-CHOICE (WS-IND-PREF))
049900        ADD BAL-PESO TO WS-CAND-TOTAL (BAL-CHOICE (WS-IND-PREF))
050000        SET WS-VOTO-CREDITADO TO TRUE
050100     ELSE
050200        ADD 1 TO WS-IND-PREF
050300     END-IF.
050400
050500 2260-PROBAR-PREF-F.  EXIT.
050600
050700
050800*-----------------------------------------------------------------
050900*    TOTAL DE LA RONDA Y UMBRAL DE MAYORIA: FLOOR(T/2)+1, SALVO
051000*    T=0 QUE QUEDA EN 1 (TK-0131).
051100*-----------------------------------------------------------------
051200 2400-CALC-MAYORIA-I.
051300
051400     MOVE ZEROS TO WS-RONDA-TOTAL
051500     PERFORM 2410-SUMAR-TOTAL-I THRU 2410-SUMAR-TOTAL-F
051600             VARYING WS-IDX-CAND FROM 1 BY 1
051700                UNTIL WS-IDX-CAND > WS-CANT-CANDIDATOS
051800
051900     IF WS-RONDA-TOTAL = ZEROS
052000        MOVE 1 TO WS-MAYORIA
052100     ELSE
052200        COMPUTE WS-MAYORIA = (WS-RONDA-TOTAL / 2) + 1
052300     END-IF.
052400
052500 2400-CALC-MAYORIA-F.  EXIT.
052600
052700
052800*-----------------------------------------------------------------
052900 2410-SUMAR-TOTAL-I.
053000
053100     IF WS-CAND-CONTINUA (WS-IDX-CAND)
053200        ADD WS-CAND-TOTAL (WS-IDX-CAND) TO WS-RONDA-TOTAL
053300     END-IF.
053400
053500 2410-SUMAR-TOTAL-F.  EXIT.
053600
053700
053800*-----------------------------------------------------------------
053900*    ENCABEZADO DE RONDA: NUMERO DE RONDA, TOTAL Y MAYORIA.
054000*-----------------------------------------------------------------
054100 2300-IMPRIMIR-RONDA-I.
054200
054300     MOVE WS-RONDA-NUM    TO WS-HDR-RONDA
054400     MOVE WS-RONDA-TOTAL  TO WS-HDR-TOTAL
054500     MOVE WS-MAYORIA      TO WS-HDR-MAYORIA
054600     WRITE REG-REPORTE FROM WS-LIN-RONDA-HDR.
054700
054800 2300-IMPRIMIR-RONDA-F.  EXIT.
054900
055000
055100*-----------------------------------------------------------------
055200*    UNA LINEA DE DETALLE POR CADA CANDIDATO CONTINUANDO, EN
055300*    ORDEN ASCENDENTE (EL ORDEN NATURAL DE LA TABLA).
055400*-----------------------------------------------------------------
055500 2350-IMPRIMIR-DETALLE-I.
055600
055700     IF WS-CAND-CONTINUA (WS-IDX-CAND)
055800        MOVE WS-IDX-CAND                  TO WS-DET-CANDIDATO
055900        MOVE WS-CAND-TOTAL (WS-IDX-CAND)  TO WS-DET-TOTAL
056000        WRITE REG-REPORTE FROM WS-LIN-DETALLE
056100     END-IF.
056200
056300 2350-IMPRIMIR-DETALLE-F.  EXIT.
056400
056500
056600*-----------------------------------------------------------------
056700*    GANADOR: EL CANDIDATO CONTINUANDO CUYO TOTAL ALCANZA O
056800*    SUPERA LA MAYORIA. CON TOTALES ENTEROS EXACTOS SOLO PUEDE
056900*    HABER UNO.
057000*-----------------------------------------------------------------
057100 2500-BUSCAR-GANADOR-I.
057200
057300     SET WS-GANADOR-NO-ENCONTRADO TO TRUE
057400     MOVE 1 TO WS-IDX-CAND
057500     PERFORM 2510-PROBAR-CAND-I THRU 2510-PROBAR-CAND-F
057600             UNTIL WS-IDX-CAND > WS-CANT-CANDIDATOS
057700                OR WS-GANADOR-ENCONTRADO.
057800
057900 2500-BUSCAR-GANADOR-F.  EXIT.
058000
058100
058200*-----------------------------------------------------------------
058300 2510-PROBAR-CAND-I.
058400
058500     IF WS-CAND-CONTINUA (WS-IDX-CAND)
058600        AND WS-CAND-TOTAL (WS-IDX-CAND) >= WS-MAYORIA
058700        MOVE WS-IDX-CAND TO WS-GANADOR-NUM
058800        SET WS-GANADOR-ENCONTRADO TO TRUE
058900     ELSE
059000        ADD 1 TO WS-IDX-CAND
059100     END-IF.
059200
059300 2510-PROBAR-CAND-F.  EXIT.
059400
059500
059600*-----------------------------------------------------------------
059700*    MINIMO: EL MENOR TOTAL ENTRE LOS CANDIDATOS CONTINUANDO.
059800*-----------------------------------------------------------------
059900 2600-BUSCAR-MINIMO-I.
060000
060100     MOVE 999999999 TO WS-MINIMO
060200     PERFORM 2610-COMPARAR-MIN-I THRU 2610-COMPARAR-MIN-F
060300             VARYING WS-IDX-CAND FROM 1 BY 1
060400                UNTIL WS-IDX-CAND > WS-CANT-CANDIDATOS.
060500
060600 2600-BUSCAR-MINIMO-F.  EXIT.
060700
060800
060900*-----------------------------------------------------------------
061000 2610-COMPARAR-MIN-I.
061100
061200     IF WS-CAND-CONTINUA (WS-IDX-CAND)
061300        AND WS-CAND-TOTAL (WS-IDX-CAND) < WS-MINIMO
061400        MOVE WS-CAND-TOTAL (WS-IDX-CAND) TO WS-MINIMO
061500     END-IF.
061600
061700 2610-COMPARAR-MIN-F.  EXIT.
061800
061900
062000*-----------------------------------------------------------------
062100*    ELIMINAR A TODOS LOS CANDIDATOS CONTINUANDO EMPATADOS EN EL
062200*    MINIMO (TK-0095: SI QUEDAN TODOS EMPATADOS, NO HAY GANADOR).
062300*-----------------------------------------------------------------
062400 2700-ELIMINAR-MINIMOS-I.
062500
062600     MOVE ZEROS TO WS-CANT-CONTINUAN
062700     PERFORM 2710-ELIMINAR-UNO-I THRU 2710-ELIMINAR-UNO-F
062800             VARYING WS-IDX-CAND FROM 1 BY 1
062900                UNTIL WS-IDX-CAND > WS-CANT-CANDIDATOS.
063000
063100 2700-ELIMINAR-MINIMOS-F.  EXIT.
063200
063300
063400*-----------------------------------------------------------------
063500 2710-ELIMINAR-UNO-I.
063600
063700     IF WS-CAND-CONTINUA (WS-IDX-CAND)
063800        IF WS-CAND-TOTAL (WS-IDX-CAND) = WS-MINIMO
063900           SET WS-CAND-ELIMINADO (WS-IDX-CAND) TO TRUE
064000        ELSE
064100           ADD 1 TO WS-CANT-CONTINUAN
064200        END-IF
064300     END-IF.
064400
064500 2710-ELIMINAR-UNO-F.  EXIT.
064600
064700
064800*-----------------------------------------------------------------
064900*    ENCABEZADO DE CONTIENDA: CANTIDAD DE CANDIDATOS Y TOTAL DE
065000*    BOLETAS LEIDAS EN EL PASE DE DESCUBRIMIENTO (TK-0306).
065100*-----------------------------------------------------------------
065200 1900-ENCABEZADO-CONTIENDA-I.
065300
065400     MOVE WS-CANT-CANDIDATOS TO WS-ENC-CANDIDATOS
065500     MOVE WS-TOTAL-BOLETAS   TO WS-ENC-BOLETAS
065600     WRITE REG-REPORTE FROM WS-LIN-ENCABEZADO.
065700
065800 1900-ENCABEZADO-CONTIENDA-F.  EXIT.
065900
066000
066100*-----------------------------------------------------------------
066200*    CORTE DE FIN DE CONTIENDA: GANADOR CLARO.
066300*-----------------------------------------------------------------
066400 8500-ESCRIBIR-GANADOR-I.
066500
066600     MOVE WS-GANADOR-NUM TO WS-RES-GANADOR
066700     MOVE WS-RONDA-NUM   TO WS-RES-RONDAS
066800     WRITE REG-REPORTE FROM WS-LIN-RESUMEN.
066900
067000 8500-ESCRIBIR-GANADOR-F.  EXIT.
067100
067200
067300*-----------------------------------------------------------------
067400*    CORTE DE FIN DE CONTIENDA: EMPATE SIN RESOLVER.
067500*-----------------------------------------------------------------
067600 8600-ESCRIBIR-EMPATE-I.
067700
067800     WRITE REG-REPORTE FROM WS-LIN-EMPATE.
067900
068000 8600-ESCRIBIR-EMPATE-F.  EXIT.
068100
068200
068300*-----------------------------------------------------------------
068400*    CIERRE DEL REPORTE Y TOTALES FINALES POR CONSOLA.
068500*-----------------------------------------------------------------
068600 9999-FINAL-I.
068700
068800     IF FS-REPORTE IS EQUAL '00'
068900        CLOSE ARCH-REPORTE
069000        IF FS-REPORTE IS NOT EQUAL '00'
069100           DISPLAY '* ERROR EN CLOSE DDLISTA = ' FS-REPORTE
069200           MOVE 9999 TO RETURN-CODE
069300        END-IF
069400     END-IF
069500
069600     DISPLAY ' '
069700     DISPLAY '=================================================='
069800     MOVE WS-CANT-CANDIDATOS TO WS-EDIT-NUM
069900     DISPLAY ' TOTAL DE CANDIDATOS        : ' WS-EDIT-NUM
070000     MOVE WS-TOTAL-BOLETAS TO WS-EDIT-NUM
070100     DISPLAY ' TOTAL DE BOLETAS           : ' WS-EDIT-NUM
070200     MOVE WS-RONDA-NUM TO WS-EDIT-NUM
070300     DISPLAY ' RONDAS EJECUTADAS          : ' WS-EDIT-NUM
070400     IF WS-GANADOR-ENCONTRADO
070500        MOVE WS-GANADOR-NUM TO WS-EDIT-NUM
070600        DISPLAY ' CANDIDATO GANADOR          : ' WS-EDIT-NUM
070700     ELSE
070800        DISPLAY ' RESULTADO                  : EMPATE SIN GANADOR'
070900     END-IF
071000     DISPLAY '=================================================='.
071100
071200 9999-FINAL-F.  EXIT.
