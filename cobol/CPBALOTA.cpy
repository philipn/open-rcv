000100******************************************************************
000200*    COPY    : CPBALOTA                                          *
000300*    SISTEMA : CONT EO - CONTEO DE VOTOS POR CONTIENDA           *
000400*    OBJETIVO: LAYOUT DE UNA BOLETA YA DESGLOSADA EN MEMORIA.    *
000500*    LARGO   : VARIABLE EN EL ARCHIVO (LINE SEQUENTIAL).         *
000600*    NOTA    : LA BOLETA SE LEE COMO TEXTO (PIC X(80)) Y SE      *
000700*              DESGLOSA AQUI CAMPO A CAMPO PARA TRABAJAR EN      *
000800*              LAS RUTINAS DE NORMALIZACION Y DE CONTEO.         *
000900*------------------------------------------------------------------
001000*    MANT:  2025-02-11  RHG  TK-4417  CREACION DEL COPY.         *
001100*    MANT:  2025-02-19  RHG  TK-4417  SE AGREGA BAL-CANT-PREF    *
001200*                               PARA NO RECORRER TODO EL OCCURS. *
001300******************************************************************
001400 01  BAL-REGISTRO.
001500*        CANTIDAD DE BOLETAS IDENTICAS QUE REPRESENTA ESTA LINEA
001600     03  BAL-PESO                PIC 9(07)        VALUE ZEROS.
001700*        CANTIDAD DE PREFERENCIAS REALMENTE CARGADAS (0 A 10)
001800     03  BAL-CANT-PREF           PIC 9(02)        VALUE ZEROS.
001900*        CANDIDATOS EN ORDEN DE PREFERENCIA, 1RO AL 10MO
002000*        LAS POSICIONES NO USADAS QUEDAN EN CERO A PROPOSITO:
002100*        ASI LA CLAVE DE ORDEN (VER REDEFINES ABAJO) HACE QUE
002200*        UNA BOLETA MAS CORTA ORDENE ANTES QUE UN PREFIJO SUYO
002300*        MAS LARGO, Y EL VOTO EN BLANCO (TODO CEROS) ORDENE
002400*        PRIMERO DE TODOS, SIN NECESIDAD DE LOGICA ADICIONAL.
002500     03  BAL-CHOICE OCCURS 10 TIMES
002600                             PIC 9(03)        VALUE ZEROS.
002700*        MISMA AREA, VISTA COMO UNA UNICA CLAVE NUMERICA DE 30
002800*        DIGITOS PARA COMPARAR DOS BOLETAS EN LA CLASIFICACION
002900*        (3100-ORDENAR-TABLA, EN AMBOS PROGRAMAS).
003000     03  BAL-CLAVE-ORDEN REDEFINES BAL-CHOICE
003100                             PIC 9(30).
003200*        RELLENO DE SEGURIDAD POR SI EL LAYOUT CRECE A FUTURO
003300     03  FILLER                  PIC X(10)        VALUE SPACES.
